000100*******************************************
000200*                                          *
000300*  Record Definition For Borrower          *
000400*           File                           *
000500*     Uses Brw-Borrower-Id as key          *
000600*******************************************
000700*  File size 184 bytes.
000800*
000900*  Line sequential text file, one record per borrower, sorted
001000*  ascending by Brw-Borrower-Id.  Matched against the earning
001100*  file (wspqern.cob) by that same key.
001200*
001300* 14/03/83 vbc - Created - Income Verification Worksheet borrower
001400*                record, adapted from the payroll Employee file.
001500* 21/01/87 vbc - Added Brw-Hourly-Rate / Brw-Salary-Per-Period pair
001600*                so hourly applicants no longer need a salary
001700*                equivalent worked out by hand first.
001800* 08/05/95 vbc - Added stub name/employer/frequency fields so the
001900*                paystub as printed can be checked against the
002000*                application without a second file.
002100* 05/01/20 jrt - Zero-filled Brw-Stub-Hours-Worked now means
002200*                "not shown on stub", not zero hours worked.
002300*
002400 01  PQ-Borrower-Record.
002500     03  Brw-Borrower-Id          pic x(6).
002600*          Unique key, groups earnings records.
002700     03  Brw-Name                 pic x(30).
002800*          Borrower full name, per application.
002900     03  Brw-Employer-Name        pic x(30).
003000*          Employer name, per application.
003100     03  Brw-Employment-Type      pic x.
003200*          'H' hourly, 'S' salaried.
003300     03  Brw-Pay-Frequency        pic x.
003400*          'W'=weekly(52) 'B'=bi-weekly(26)
003500*          'S'=semi-monthly(24) 'M'=monthly(12)
003600     03  Brw-Hourly-Rate          pic s9(5)v99.
003700*          Hourly rate, hourly employees only.
003800     03  Brw-Salary-Per-Period    pic s9(7)v99.
003900*          Salary per period, salaried employees only.
004000     03  Brw-Stub-Employee-Name   pic x(30).
004100*          Employee name printed on most recent paystub -
004200*          may differ from Brw-Name.
004300     03  Brw-Stub-Employer-Name   pic x(30).
004400*          Employer name printed on the paystub.
004500     03  Brw-Stub-Pay-Frequency   pic x.
004600*          Frequency shown on the stub - may differ
004700*          from Brw-Pay-Frequency.
004800     03  Brw-Stub-Pay-Date        pic 9(8).
004900*          Pay date of most recent stub, ccyymmdd.
005000     03  Brw-Stub-Hours-Worked    pic 9(3)v99.
005100*          Hours worked per the stub - zero means not
005200*          shown, use the standard hours table instead.
005300     03  filler                   pic x(26).
005400*
