000100*******************************************
000200*                                          *
000300*  Record Definition For Calc File         *
000400*     Uses Clc-Borrower-Id as key          *
000500*******************************************
000600*  File size 80 bytes.
000700*
000800*  One record written per accepted borrower - the machine
000900*  readable twin of the printed qualification report line.
001000*
001100* 14/03/83 vbc - Created, adapted from the payroll Check /
001200*                Payment register record.
001300* 03/02/91 vbc - Added Clc-Guardrail-Code - previously this
001400*                module only wrote the recommended base income
001500*                and the reviewer had to work the banding out.
001600* 05/01/20 jrt - Added Clc-Warning-Count.
001700*
001800 01  PQ-Calc-Record.
001900     03  Clc-Borrower-Id          pic x(6).
002000     03  Clc-Expected-Monthly     pic s9(7)v99.
002100*          Expected monthly income from rate/salary & frequency.
002200     03  Clc-Ytd-Pacing           pic s9(7)v99.
002300*          Year-to-date base wages, paced to a monthly figure.
002400     03  Clc-Paychecks-Ytd        pic 9(3).
002500*          Paychecks implied by the stub pay date and frequency.
002600     03  Clc-Variance-Pct         pic s9(3)v99.
002700*          (Pacing - Expected) / Expected, as a percentage.
002800     03  Clc-Recommended-Base     pic s9(7)v99.
002900*          Base income selected by the guardrail rule.
003000     03  Clc-Variable-Income      pic s9(7)v99.
003100*          Monthlyised overtime / commission / bonus income.
003200     03  Clc-Qualified-Income     pic s9(7)v99.
003300*          Clc-Recommended-Base + Clc-Variable-Income.
003400     03  Clc-Guardrail-Code       pic x.
003500*          'E' exceeds, 'A' acceptable, 'D' documented required,
003600*          'S' significantly low - see PQCALC DD050 for banding.
003700     03  Clc-Warning-Count        pic 9(2).
003800*          Count of consistency warnings raised for this borrower.
003900     03  filler                   pic x(18).
004000*
