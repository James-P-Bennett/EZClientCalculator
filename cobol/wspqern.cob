000100*******************************************
000200*                                          *
000300*  Record Definition For Earning           *
000400*           File                           *
000500*     Uses Ern-Borrower-Id as key          *
000600*******************************************
000700*  File size 47 bytes.
000800*
000900*  Many records per borrower, sorted ascending by Ern-Borrower-Id
001000*  to match the borrower file (wspqbrw.cob) sequentially - one
001100*  borrower followed by all of that borrower's earning lines
001200*  taken from the most recent paystub.
001300*
001400* 14/03/83 vbc - Created - one line per paystub earning type,
001500*                adapted from the payroll Pay-Transactions file.
001600* 19/10/93 jrt - Added Ern-Pay-Category so variable pay (overtime,
001700*                commission, bonus) can be told from base wage
001800*                without re-testing the pay type name every run.
001900* 16/08/14 mgr - Ern-Pay-Category may now be left blank on input -
002000*                PQCALC derives it from Ern-Pay-Type-Name if so.
002100*
002200 01  PQ-Earning-Record.
002300     03  Ern-Borrower-Id          pic x(6).
002400*          Key to borrower - matches Brw-Borrower-Id.
002500     03  Ern-Pay-Type-Name        pic x(20).
002600*          Pay type label as shown on the stub, eg REGULAR,
002700*          OVERTIME, BONUS.
002800     03  Ern-Pay-Category         pic x.
002900*          'B' base wage, 'V' variable, 'O' other.  Blank on
003000*          input means derive from Ern-Pay-Type-Name keywords.
003100     03  Ern-Current-Amount       pic s9(7)v99.
003200*          Amount this pay period.
003300     03  Ern-Ytd-Amount           pic s9(7)v99.
003400*          Year-to-date amount through the stub pay date.
003500     03  filler                   pic x(2).
003600*
