000100*******************************************
000200*                                          *
000300*  Record Definition For Error File        *
000400*     Rejected borrowers, no key, written  *
000500*        in the order the reject occurs   *
000600*******************************************
000700*  File size 120 bytes.
000800*
000900* 05/01/20 jrt - Created - rejected borrowers used to just drop
001000*                out of the report with a zero income line; this
001100*                file gives the reviewer a reason to chase up.
001200*
001300 01  PQ-Error-Record.
001400     03  Err-Borrower-Id          pic x(6).
001500     03  Err-Reason-Code          pic x(4).
001600*          Short reject code - see PQCALC BB010/BB030 for the
001700*          list (no earnings, bad frequency, zero paychecks...).
001800     03  Err-Reason-Text          pic x(100).
001900*          One-line explanation for the register / audit trail.
002000     03  filler                   pic x(10).
002100*
