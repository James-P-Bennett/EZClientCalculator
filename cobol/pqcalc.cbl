000100*****************************************************************
000200*                                                                *
000300*              Paystub Income Qualification Calculator          *
000400*                                                                *
000500*          Uses RW (Report Writer) for the printed report       *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.         pqcalc.
001300 author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400 installation.       Applewood Computers.
001500 date-written.       14/03/1983.
001600 date-compiled.
001700 security.           Copyright (C) 1983-2026 and later, Vincent
001800*                    Bryan Coen.  Distributed under the GNU
001900*                    General Public License.  See the file
002000*                    COPYING for details.  Not for resale, rental
002100*                    or hire without the copyright holder's
002200*                    agreement - contact vbcoen@gmail.com.
002300*
002400*    Remarks.          Mortgage Income Qualification Worksheet.
002500*                      Reads a borrower's employment terms and
002600*                      the earning lines from the borrower's most
002700*                      recent paystub, works out the expected and
002800*                      year-to-date-paced monthly income, applies
002900*                      the underwriting guardrail table and prints
003000*                      the qualification report with control totals.
003100*
003200*    Version.          See WS-Prog-Id in working storage.
003300*
003400*    Called Modules.   None.
003500*    Functions Used.   None - see remarks in DD025/DD026 on why
003600*                      the day-of-year is worked out from a
003700*                      cumulative-days table rather than a date
003800*                      intrinsic.
003900*
004000*    Files used.
004100*                      BORROWER-FILE.  One record per borrower.
004200*                      EARNING-FILE.   Many records per borrower.
004300*                      PARAM-FILE.     One record - run as-of date.
004400*                      CALC-FILE.      One record per accepted
004500*                                      borrower (output).
004600*                      ERROR-FILE.     One record per rejected
004700*                                      borrower (output).
004800*                      REPORT-FILE.    Printed qualification
004900*                                      report (output).
005000*
005100*    Error messages used.
005200*                      PQ001 - PQ007, PQ999.  See working storage.
005300*
005400* Changes:
005500* 14/03/83 vbc - 1.0.00 Created - Income Verification Worksheet,
005600*                adapted from the payroll check register job.
005700*                Salaried borrowers, weekly/monthly frequency only.
005800* 02/09/85 jrt - 1.0.01 Added semi-monthly and bi-weekly frequency
005900*                factors - previously weekly/monthly only.
006000* 21/01/87 vbc - 1.1.00 Added the hourly-rate path - previously
006100*                salaried employees only, hourly applicants had
006200*                to be worked out on paper first.
006300* 11/06/89 mfk - 1.1.01 Corrected the paychecks-to-date formula
006400*                for semi-monthly borrowers - was using the
006500*                weekly divisor by mistake.
006600* 03/02/91 vbc - 1.2.00 Added guardrail banding (exceeds /
006700*                acceptable / documented / significant) in place
006800*                of the single pass-fail flag.
006900* 19/10/93 jrt - 1.2.01 Variable income (overtime, commission,
007000*                bonus) is now monthlyised separately from the
007100*                base wage pacing instead of being averaged in.
007200* 08/05/95 vbc - 1.3.00 Added the borrower/stub name, employer
007300*                and frequency cross-check warnings.
007400* 27/02/98 mfk - 1.3.01 Y2K readiness review - confirmed every
007500*                date field in this job is ccyymmdd, no 2-digit
007600*                year fields remain.
007700* 14/11/99 vbc - 1.3.02 Y2K rollover weekend live run verified,
007800*                no issues found.
007900* 09/07/03 jrt - 1.4.00 Added the pay-date reasonableness window
008000*                check after a stale paystub caused a borrower to
008100*                be mis-qualified on last year's overtime.
008200* 22/03/09 vbc - 1.4.01 Migration to Open Cobol v3.00.00 - see
008300*                ACAS-wide migration notes, no logic changes.
008400* 16/08/14 mgr - 1.5.00 Reworked the pay-type keyword list after
008500*                new pay types (PTO, incentive) started showing
008600*                up blank on Ern-Pay-Category.
008700* 05/01/20 jrt - 1.6.00 Added the rejected-borrower error file -
008800*                previously a borrower with no earnings just
008900*                printed a zero income line with no explanation.
009000* 20/09/25 vbc - 1.6.01 Reviewed against payroll v3.3 field
009100*                widths - no changes needed.
009200* 09/08/26 vbc - 2.0.00 Rebuilt against the current underwriting
009300*                guardrail table and variable-income rule - this
009400*                version.  Standalone job, no menu chaining.
009410* 09/08/26 jrt - 2.0.01 Audit query PQ-26-014: name fields and
009420*                Brw-Salary-Per-Period had no field-edit range
009430*                check, unlike the same checks already applied to
009440*                the earning amounts.  Added DD004 name shape
009450*                check (2-100 chars, letters/space/hyphen/
009460*                apostrophe) for Brw-Name, Brw-Employer-Name and
009470*                both stub names, and the reasonable-range warning
009480*                for salary per period, all raised as warnings to
009490*                match how the earning amount checks are handled.
009500*
009600 environment             division.
009700*================================
009800*
009900 configuration           section.
010000 source-computer.        ibm-370.
010100 object-computer.        ibm-370.
010200 special-names.
010300     c01 is top-of-form.
010310     class WS-Name-Chars is "A" thru "Z", "a" thru "z",
010320         " ", "-", "'".
010400*
010500 input-output            section.
010600 file-control.
010700*
010800     select  PQ-Borrower-File
010900         assign to "BORROWER-FILE"
011000         organization is line sequential
011100         file status is WS-Brw-Status.
011200     select  PQ-Earning-File
011300         assign to "EARNING-FILE"
011400         organization is line sequential
011500         file status is WS-Ern-Status.
011600     select  PQ-Param-File
011700         assign to "PARAM-FILE"
011800         file status is WS-Prm-Status.
011900     select  PQ-Calc-File
012000         assign to "CALC-FILE"
012100         file status is WS-Clc-Status.
012200     select  PQ-Error-File
012300         assign to "ERROR-FILE"
012400         file status is WS-Err-Status.
012500     select  Print-File
012600         assign to "REPORT-FILE"
012700         file status is WS-Rpt-Status.
012800*
012900 data                    division.
013000*================================
013100*
013200 file                    section.
013300*
013400 fd  PQ-Borrower-File
013500     record contains 184 characters.
013600 copy "wspqbrw.cob".
013700*
013800 fd  PQ-Earning-File
013900     record contains 47 characters.
014000 copy "wspqern.cob".
014100*
014200 fd  PQ-Param-File
014300     record contains 8 characters.
014400 copy "wspqprm.cob".
014500*
014600 fd  PQ-Calc-File
014700     record contains 80 characters.
014800 copy "wspqclc.cob".
014900*
015000 fd  PQ-Error-File
015100     record contains 120 characters.
015200 copy "wspqerr.cob".
015300*
015400 fd  Print-File
015500     record contains 132 characters
015600     report is PQ-Qualification-Report.
015700*
015800 working-storage         section.
015900*================================
016000*
016100*    Program identification - shown on the page heading.
016200*
016300 77  WS-Prog-Id               pic x(17) value "PQCALC (2.0.01)".
016400*
016500*    File status switches.
016600*
016700 01  WS-File-Status.
016800     03  WS-Brw-Status            pic xx.
016900     03  WS-Ern-Status            pic xx.
017000     03  WS-Prm-Status            pic xx.
017100     03  WS-Clc-Status            pic xx.
017200     03  WS-Err-Status            pic xx.
017300     03  WS-Rpt-Status            pic xx.
017400*
017500*    End-of-file switches.
017600*
017700 01  WS-Switches.
017800     03  WS-Borrower-Eof-Sw       pic x value "N".
017900         88  Borrower-Eof             value "Y".
018000     03  WS-Earning-Eof-Sw        pic x value "N".
018100         88  Earning-Eof              value "Y".
018200*
018300*    Reject handling for the current borrower.
018400*
018500 01  WS-Reject-Data.
018600     03  WS-Reject-Flag           pic x value "N".
018700     03  WS-Reject-Code           pic x(4).
018800     03  WS-Reject-Reason         pic x(60).
018900*
019000*    Run counters and control-break accumulators - all binary,
019100*    this job never prints a count in the thousands but the
019200*    house practice is COMP for every counter regardless.
019300*
019400 01  WS-Counts.
019500     03  WS-Borrowers-Read        pic 9(5) comp.
019600     03  WS-Borrowers-Processed   pic 9(5) comp value zero.
019700     03  WS-Borrowers-Rejected    pic 9(5) comp value zero.
019800     03  WS-Guardrail-E-Count     pic 9(5) comp value zero.
019900     03  WS-Guardrail-A-Count     pic 9(5) comp value zero.
020000     03  WS-Guardrail-D-Count     pic 9(5) comp value zero.
020100     03  WS-Guardrail-S-Count     pic 9(5) comp value zero.
020200     03  WS-Earning-Count         pic 9(3) comp.
020300     03  WS-Warning-Count         pic 9(2) comp.
020400     03  WS-Page-Lines            pic 9(3) comp value 58.
020500     03  WS-Div-Result            pic 9(4) comp.
020600     03  WS-Div-Remainder         pic 9(4) comp.
020700*
020800*    Money fields carried as running totals for the borrower
020900*    now being processed, and for the final control totals.
021000*    Zoned display, matching the house rule that money in a
021100*    record or a total is never packed in this job.
021200*
021300 01  WS-Money-Totals.
021400     03  WS-Tot-Current           pic s9(7)v99.
021500     03  WS-Tot-Ytd               pic s9(7)v99.
021600     03  WS-Tot-Base-Ytd          pic s9(7)v99.
021700     03  WS-Tot-Variable-Income   pic s9(7)v99.
021800     03  WS-Recommended-Base      pic s9(7)v99.
021900     03  WS-Qualified-Income      pic s9(7)v99.
022000     03  WS-Grand-Qualified-Income pic s9(9)v99 value zero.
022100     03  WS-Ytd-Low-Threshold     pic s9(9)v99.
022200*
022300*    Calculation work area - packed decimal, holding six
022400*    places through the intermediate steps before the final
022500*    figure is rounded back to two places.
022600*
022700 01  WS-Calc-Work.
022800     03  WS-Expected-Income       pic s9(7)v99    comp-3.
022900     03  WS-Ytd-Pacing             pic s9(7)v99    comp-3.
023000     03  WS-Avg-Per-Paycheck       pic s9(7)v9(6)  comp-3.
023100     03  WS-Variance-Ratio         pic s9(3)v9(6)  comp-3.
023200     03  WS-Variance-Pct           pic s9(3)v99    comp-3.
023300     03  WS-Monthly-Variable       pic s9(7)v99    comp-3.
023400     03  WS-Hours-Per-Period       pic 9(3)v99     comp-3.
023500     03  WS-Periods-Per-Year       pic 9(2)        comp.
023600     03  WS-Std-Hours              pic 9(3)v99     comp-3.
023700     03  WS-Paychecks-Ytd          pic 9(3)        comp.
023800     03  WS-Day-Of-Year            pic 9(3)        comp.
023900     03  WS-Guardrail-Code         pic x.
024000     03  WS-Leap-Year-Flag         pic x.
024100         88  WS-Leap-Year              value "Y".
024200*
024300 01  WS-Save-Borrower-Id       pic x(6).
024400*
024500*    Pay date broken into year/month/day - alternate view of
024600*    Brw-Stub-Pay-Date, same trick used throughout the payroll
024700*    suite for the tax-year date fields.
024800*
024900 01  WS-Work-Date.
025000     03  WS-Work-Year              pic 9(4).
025100     03  WS-Work-Month             pic 99.
025200     03  WS-Work-Day               pic 99.
025300 01  WS-Work-Date9  redefines WS-Work-Date  pic 9(8).
025400*
025500*    As-of date from the param record, same breakdown.
025600*
025700 01  WS-Asof-Date.
025800     03  WS-Asof-Year              pic 9(4).
025900     03  WS-Asof-Month             pic 99.
026000     03  WS-Asof-Day               pic 99.
026100 01  WS-Asof-Date9  redefines WS-Asof-Date  pic 9(8).
026200*
026300*    Reasonableness window for the stub pay date - as-of date
026400*    less two years through as-of date plus one month.  The
026500*    plus-one-month bound is built up digit by digit below;
026600*    it is not rolled to the exact last day of the target
026700*    month, which is close enough for a plausibility check.
026800*
026900 01  WS-Date-Bounds.
027000     03  WS-Date-Lower             pic 9(8).
027100     03  WS-Upper-Bound-Date.
027200         05  WS-Upper-Bound-Year       pic 9(4).
027300         05  WS-Upper-Bound-Month      pic 99.
027400         05  WS-Upper-Bound-Day        pic 99.
027500     03  WS-Upper-Bound-Date9  redefines WS-Upper-Bound-Date  pic 9(8).
027600*
027700*    Cumulative days to the start of each month, loaded from
027800*    the literal table below by redefinition - there being no
027900*    clean way to give an OCCURS table twelve different VALUEs
028000*    directly.  Used by DD025 to work the stub pay date down
028100*    to a day-of-year count without calling a date intrinsic.
028200*
028300 01  WS-Cum-Days-Values.
028400     03  filler  pic 9(3) value 000.
028500     03  filler  pic 9(3) value 031.
028600     03  filler  pic 9(3) value 059.
028700     03  filler  pic 9(3) value 090.
028800     03  filler  pic 9(3) value 120.
028900     03  filler  pic 9(3) value 151.
029000     03  filler  pic 9(3) value 181.
029100     03  filler  pic 9(3) value 212.
029200     03  filler  pic 9(3) value 243.
029300     03  filler  pic 9(3) value 273.
029400     03  filler  pic 9(3) value 304.
029500     03  filler  pic 9(3) value 334.
029600 01  WS-Cum-Days-Table  redefines WS-Cum-Days-Values.
029700     03  WS-Cum-Days  pic 9(3)  occurs 12 times.
029800*
029900*    General purpose work fields - upper-cased copies used for
030000*    the name/employer cross-checks and the pay-type keyword
030100*    scan.  Upper-cased by INSPECT ... CONVERTING, there being
030200*    no upper-case intrinsic available to this job.
030300*
030400 01  WS-Work-Fields.
030500     03  WS-Upper-A                pic x(30).
030600     03  WS-Upper-B                pic x(30).
030700     03  WS-Upper-Pay-Type         pic x(20).
030800     03  WS-Kw-Tally               pic 9(3) comp.
030810*
030820*    DD004 name-shape work area - the field under test is moved
030830*    in here so the one paragraph can serve Brw-Name,
030840*    Brw-Employer-Name and both stub name fields in turn.  The
030850*    table redefinition gives character-by-character access for
030860*    the CLASS test without reference modification.
030870*
030880 01  WS-Name-Check-Field       pic x(30).
030890 01  WS-Name-Check-Table  redefines WS-Name-Check-Field.
030900     03  WS-Name-Check-Char       pic x  occurs 30 times.
030910 01  WS-Name-Shape-Data.
030920     03  WS-Name-Length            pic 9(3) comp.
030930     03  WS-Name-Char-Sub          pic 9(3) comp.
030940     03  WS-Name-Bad-Chars         pic 9(3) comp.
030950     03  WS-Name-Shape-Ok          pic x  value "Y".
030960*
031000 77  WS-Lower-Alpha  pic x(26) value "abcdefghijklmnopqrstuvwxyz".
031100 77  WS-Upper-Alpha  pic x(26) value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031200*
031300*    Run date, broken out for the page heading - taken from
031400*    the param record's as-of date, never from the system
031500*    clock, so a re-run reproduces the same heading.
031600*
031700 01  WS-Date-Display.
031800     03  WS-DD-Month               pic 99.
031900     03  WS-DD-Slash1              pic x value "/".
032000     03  WS-DD-Day                 pic 99.
032100     03  WS-DD-Slash2              pic x value "/".
032200     03  WS-DD-Year                pic 9(4).
032300*
032400*    Error message literals - mirrors the PYnnn message list
032500*    used throughout the payroll suite.
032600*
032700 01  WS-Error-Messages.
032800     03  PQ001  pic x(44) value "PQ001 BORROWER FILE OPEN ERROR - ".
032900     03  PQ002  pic x(44) value "PQ002 EARNING FILE OPEN STATUS ERROR - ".
033000     03  PQ003  pic x(44) value "PQ003 PARAM FILE OPEN STATUS ERROR - ".
033100     03  PQ004  pic x(44) value "PQ004 CALC FILE OPEN STATUS ERROR - ".
033200     03  PQ005  pic x(44) value "PQ005 ERROR FILE OPEN STATUS ERROR - ".
033300     03  PQ006  pic x(44) value "PQ006 REPORT FILE OPEN STATUS ERROR - ".
033400     03  PQ007  pic x(44) value "PQ007 PARAM FILE IS EMPTY - RUN ABORTED".
033500     03  PQ999  pic x(44) value "PQ999 UNEXPECTED FILE STATUS DURING RUN".
033600*
033700 report                  section.
033800*================================
033900*
034000 rd  PQ-Qualification-Report
034100     control final
034200     page limit is WS-Page-Lines lines
034300     heading 1
034400     first detail 5
034500     last detail 56
034600     footing 58.
034700*
034800 01  PQ-Report-Head  type page heading.
034900     03  line 1.
035000         05  col 1    pic x(15)  value "PQCALC".
035100         05  col 17   pic x(46)  value
035200                  "PAYSTUB INCOME QUALIFICATION REPORT - BORROWER".
035300         05  col 64   pic x(22)  value "DETAIL (AS-OF DATE -".
035400         05  col 87   pic x(10)  source WS-Date-Display.
035500         05  col 98   pic x(1)   value ")".
035600         05  col 122  pic x(5)   value "PAGE ".
035700         05  col 127  pic zz9    source page-counter.
035800     03  line 3.
035900         05  col 1    pic x(11)  value "BORROWER-ID".
036000         05  col 14   pic x(25)  value "BORROWER NAME".
036100         05  col 46   pic x(16)  value "EXPECTED MONTHLY".
036200         05  col 63   pic x(10)  value "YTD PACING".
036300         05  col 75   pic x(10)  value "VARIANCE %".
036400         05  col 87   pic x(9)   value "GUARDRAIL".
036500         05  col 98   pic x(12)  value "VARIABLE INC".
036600         05  col 112  pic x(16)  value "QUALIFIED INCOME".
036700         05  col 129  pic x(3)   value "WRN".
036800*
036900 01  PQ-Borrower-Detail  type detail.
037000     03  line plus 1.
037100         05  col 1    pic x(6)          source Clc-Borrower-Id.
037200         05  col 14   pic x(25)         source Brw-Name.
037300         05  col 46   pic zz,zzz,zz9.99 source Clc-Expected-Monthly.
037400         05  col 63   pic zz,zzz,zz9.99 source Clc-Ytd-Pacing.
037500         05  col 76   pic -zz9.99       source Clc-Variance-Pct.
037600         05  col 89   pic x             source Clc-Guardrail-Code.
037700         05  col 97   pic zz,zzz,zz9.99 source Clc-Variable-Income.
037800         05  col 111  pic zz,zzz,zz9.99 source Clc-Qualified-Income.
037900         05  col 128  pic z9            source Clc-Warning-Count.
038000*
038100 01  PQ-Report-Totals  type control footing final.
038200     03  line plus 2.
038300         05  col 1    pic x(22)  value "BORROWERS PROCESSED -".
038400         05  col 24   pic zzzz9  source WS-Borrowers-Processed.
038500         05  col 36   pic x(21)  value "BORROWERS REJECTED -".
038600         05  col 58   pic zzzz9  source WS-Borrowers-Rejected.
038700     03  line plus 2.
038800         05  col 1    pic x(35)  value
038900                  "GUARDRAIL COUNTS (E/A/D/S RESPECT-".
039000         05  col 36   pic x(9)   value "IVELY) -".
039100         05  col 46   pic zz9    source WS-Guardrail-E-Count.
039200         05  col 50   pic zz9    source WS-Guardrail-A-Count.
039300         05  col 54   pic zz9    source WS-Guardrail-D-Count.
039400         05  col 58   pic zz9    source WS-Guardrail-S-Count.
039500     03  line plus 2.
039600         05  col 1    pic x(20)  value "GRAND TOTAL INCOME -".
039700         05  col 22   pic z,zzz,zzz,zz9.99
039800                  source WS-Grand-Qualified-Income.
039900*
040000 procedure                division.
040100*================================
040200*
040300*---------------------------------------------------------------
040400*  AA000  Main line - open, prime the read-ahead, sweep the
040500*         borrower file, close down.
040600*---------------------------------------------------------------
040700 AA000-Main section.
040800     perform AA010-Open-Files.
040900     perform AA020-Read-Param.
041000     initiate PQ-Qualification-Report.
041100     perform BB020-Read-Borrower.
041200     perform BB040-Read-Earning.
041300     perform BB010-Process-Borrower
041400         until Borrower-Eof.
041500     terminate PQ-Qualification-Report.
041600     perform AA090-Close-Files.
041700     stop run.
041800 AA000-Exit.
041900     exit section.
042000*
042100 AA010-Open-Files section.
042200     open input  PQ-Borrower-File.
042300     if WS-Brw-Status not = "00"
042400         display PQ001 WS-Brw-Status
042500         move 16 to return-code
042600         stop run
042700     end-if.
042800     open input  PQ-Earning-File.
042900     if WS-Ern-Status not = "00"
043000         display PQ002 WS-Ern-Status
043100         move 16 to return-code
043200         stop run
043300     end-if.
043400     open input  PQ-Param-File.
043500     if WS-Prm-Status not = "00"
043600         display PQ003 WS-Prm-Status
043700         move 16 to return-code
043800         stop run
043900     end-if.
044000     open output PQ-Calc-File.
044100     if WS-Clc-Status not = "00"
044200         display PQ004 WS-Clc-Status
044300         move 16 to return-code
044400         stop run
044500     end-if.
044600     open output PQ-Error-File.
044700     if WS-Err-Status not = "00"
044800         display PQ005 WS-Err-Status
044900         move 16 to return-code
045000         stop run
045100     end-if.
045200     open output Print-File.
045300     if WS-Rpt-Status not = "00"
045400         display PQ006 WS-Rpt-Status
045500         move 16 to return-code
045600         stop run
045700     end-if.
045800 AA010-Exit.
045900     exit section.
046000*
046100 AA020-Read-Param section.
046200     read PQ-Param-File next record
046300         at end
046400             display PQ007
046500             move 16 to return-code
046600             stop run
046700     end-read.
046800     if WS-Prm-Status not = "00"
046900         display PQ003 WS-Prm-Status
047000         move 16 to return-code
047100         stop run
047200     end-if.
047300     move Prm-As-Of-Date to WS-Asof-Date9.
047400     move WS-Asof-Month  to WS-DD-Month.
047500     move WS-Asof-Day    to WS-DD-Day.
047600     move WS-Asof-Year   to WS-DD-Year.
047700 AA020-Exit.
047800     exit section.
047900*
048000 AA090-Close-Files section.
048100     close PQ-Borrower-File
048200               PQ-Earning-File
048300               PQ-Param-File
048400               PQ-Calc-File
048500               PQ-Error-File
048600               Print-File.
048700 AA090-Exit.
048800     exit section.
048900*
049000*---------------------------------------------------------------
049100*  BB010  One borrower cycle - break the stub date, match the
049200*         earning lines, validate, calculate, write, print -
049300*         then read ahead to the next borrower.
049400*---------------------------------------------------------------
049500 BB010-Process-Borrower section.
049600     add 1 to WS-Borrowers-Read.
049700     move zero to WS-Warning-Count.
049800     move "N"  to WS-Reject-Flag.
049900     perform DD001-Break-Stub-Date.
050000     perform CC010-Get-Earnings.
050100     perform BB100-Validate-Borrower.
050200     if WS-Reject-Flag = "Y"
050300         go to BB010-Reject.
050400     perform DD010-Calc-Expected-Income.
050500     if WS-Expected-Income not > zero
050600         move "Y"    to WS-Reject-Flag
050700         move "R070" to WS-Reject-Code
050800         move "EXPECTED MONTHLY INCOME NOT POSITIVE" to WS-Reject-Reason
050900         go to BB010-Reject.
051000     perform DD020-Calc-Paychecks-Ytd.
051100     if WS-Paychecks-Ytd = zero
051200         move "Y"    to WS-Reject-Flag
051300         move "R080" to WS-Reject-Code
051400         move "PAYCHECKS YTD COMPUTED AS ZERO" to WS-Reject-Reason
051500         go to BB010-Reject.
051600     perform DD030-Calc-Ytd-Pacing.
051700     perform DD040-Calc-Variance.
051800     perform DD050-Select-Guardrail.
051900     perform EE010-Check-Consistency.
052000     perform FF010-Write-Calc-Record.
052100     perform FF030-Accumulate-Totals.
052200     generate PQ-Borrower-Detail.
052300     add 1 to WS-Borrowers-Processed.
052400     go to BB010-Continue.
052500 BB010-Reject.
052600     perform FF020-Write-Error-Record.
052700     add 1 to WS-Borrowers-Rejected.
052800 BB010-Continue.
052900     perform BB020-Read-Borrower.
053000 BB010-Exit.
053100     exit section.
053200*
053300 BB020-Read-Borrower section.
053400     read PQ-Borrower-File next record
053500         at end
053600             set Borrower-Eof to true
053700     end-read.
053800     if not Borrower-Eof
053900         if WS-Brw-Status not = "00"
054000             perform ZZ010-Abort-Run
054100         else
054200             move Brw-Borrower-Id to WS-Save-Borrower-Id
054300         end-if
054400     end-if.
054500 BB020-Exit.
054600     exit section.
054700*
054800 BB030-Validate-Earning section.
054900     if Ern-Ytd-Amount < Ern-Current-Amount
055000         add 1 to WS-Warning-Count
055100     end-if.
055200     if Ern-Current-Amount < -100000.00 or
055300            Ern-Current-Amount > 1000000.00
055400         add 1 to WS-Warning-Count
055500     end-if.
055600     if Ern-Ytd-Amount < -100000.00 or
055700            Ern-Ytd-Amount > 1000000.00
055800         add 1 to WS-Warning-Count
055900     end-if.
056000 BB030-Exit.
056100     exit section.
056200*
056300 BB040-Read-Earning section.
056400     read PQ-Earning-File next record
056500         at end
056600             set Earning-Eof to true
056700     end-read.
056800     if not Earning-Eof
056900         if WS-Ern-Status not = "00"
057000             perform ZZ010-Abort-Run
057100         end-if
057200     end-if.
057300 BB040-Exit.
057400     exit section.
057500*
057600*---------------------------------------------------------------
057610*  BB100  Borrower-level validation - first failing rule wins,
057620*         same short-circuit order the edit screens used to use.
057630*         Name shape (DD004) and the salary reasonable-range
057640*         check do not fail the borrower, same as the matching
057650*         checks on the earning amounts in BB030 - they only
057660*         add to the borrower's warning count.
057900*---------------------------------------------------------------
058000 BB100-Validate-Borrower section.
058100     if Brw-Name = space
058200         move "Y"    to WS-Reject-Flag
058300         move "R010" to WS-Reject-Code
058400         move "BORROWER NAME IS MISSING" to WS-Reject-Reason
058500         go to BB100-Exit.
058510     move Brw-Name to WS-Name-Check-Field.
058520     perform DD004-Check-Name-Shape.
058530     if WS-Name-Shape-Ok not = "Y"
058540         add 1 to WS-Warning-Count
058550     end-if.
058600     if Brw-Employment-Type not = "H" and
058700            Brw-Employment-Type not = "S"
058800         move "Y"    to WS-Reject-Flag
058900         move "R020" to WS-Reject-Code
059000         move "EMPLOYMENT TYPE MUST BE H OR S" to WS-Reject-Reason
059100         go to BB100-Exit.
059110     move Brw-Employer-Name to WS-Name-Check-Field.
059120     perform DD004-Check-Name-Shape.
059130     if WS-Name-Shape-Ok not = "Y"
059140         add 1 to WS-Warning-Count
059150     end-if.
059200     perform DD005-Set-Frequency-Factors.
059300     if WS-Periods-Per-Year = zero
059400         move "Y"    to WS-Reject-Flag
059500         move "R030" to WS-Reject-Code
059600         move "PAY FREQUENCY NOT RECOGNISED" to WS-Reject-Reason
059700         go to BB100-Exit.
059800     if WS-Earning-Count = zero
059900         move "Y"    to WS-Reject-Flag
060000         move "R040" to WS-Reject-Code
060100         move "NO EARNING RECORDS FOR BORROWER" to WS-Reject-Reason
060200         go to BB100-Exit.
060300     if Brw-Employment-Type = "H" and
060400            Brw-Hourly-Rate not > zero
060500         move "Y"    to WS-Reject-Flag
060600         move "R050" to WS-Reject-Code
060700         move "HOURLY RATE MUST BE GREATER THAN ZERO" to WS-Reject-Reason
060800         go to BB100-Exit.
060900     if Brw-Employment-Type = "S" and
061000            Brw-Salary-Per-Period not > zero
061100         move "Y"    to WS-Reject-Flag
061200         move "R060" to WS-Reject-Code
061300         move "SALARY PER PERIOD MUST BE POSITIVE" to WS-Reject-Reason
061400         go to BB100-Exit.
061410     if Brw-Employment-Type = "S" and
061420            (Brw-Salary-Per-Period < -100000.00 or
061430            Brw-Salary-Per-Period > 1000000.00)
061440         add 1 to WS-Warning-Count
061450     end-if.
061500     if Brw-Stub-Pay-Date = zero
061600         move "Y"    to WS-Reject-Flag
061700         move "R090" to WS-Reject-Code
061800         move "STUB PAY DATE IS MISSING OR ZERO" to WS-Reject-Reason
061900     end-if.
062000 BB100-Exit.
062100     exit section.
062200*
062300*---------------------------------------------------------------
062400*  CC010  Match the earning file's run of records for the
062500*         borrower now held in WS-Save-Borrower-Id.  Always
062600*         runs, reject or not, so the two files stay in step.
062700*---------------------------------------------------------------
062800 CC010-Get-Earnings section.
062900     move zero to WS-Tot-Current
063000                       WS-Tot-Ytd
063100                       WS-Tot-Base-Ytd
063200                       WS-Tot-Variable-Income
063300                       WS-Earning-Count.
063400     perform CC020-Match-One-Earning
063500         until Earning-Eof
063600                or Ern-Borrower-Id not = WS-Save-Borrower-Id.
063700 CC010-Exit.
063800     exit section.
063900*
064000 CC020-Match-One-Earning section.
064100     add 1 to WS-Earning-Count.
064200     perform BB030-Validate-Earning.
064300     perform DD000-Categorize-Pay-Type.
064400     add Ern-Current-Amount to WS-Tot-Current.
064500     add Ern-Ytd-Amount     to WS-Tot-Ytd.
064600     if Ern-Pay-Category = "B"
064700         add Ern-Ytd-Amount to WS-Tot-Base-Ytd
064800     end-if.
064900     if Ern-Pay-Category = "V"
065000         perform DD065-Monthlyize-One-Variable
065100     end-if.
065200     perform BB040-Read-Earning.
065300 CC020-Exit.
065400     exit section.
065500*
065600*---------------------------------------------------------------
065700*  DD000  Pay-type categorisation.  Ern-Pay-Category is taken
065800*         as supplied if the earning record already carries
065900*         one; only a blank category is worked out from the
066000*         pay-type name keyword lists.
066100*---------------------------------------------------------------
066200 DD000-Categorize-Pay-Type section.
066300     if Ern-Pay-Category not = space
066400         go to DD000-Exit.
066500     move Ern-Pay-Type-Name to WS-Upper-Pay-Type.
066600     inspect WS-Upper-Pay-Type converting
066700            WS-Lower-Alpha to WS-Upper-Alpha.
066800     move "O" to Ern-Pay-Category.
066900     perform DD002-Test-Base-Keywords.
067000     if Ern-Pay-Category = "O"
067100         perform DD003-Test-Variable-Keywords
067200     end-if.
067300 DD000-Exit.
067400     exit section.
067500*
067600*    DD002 - base wage keywords.  A plain INSPECT ... TALLYING
067700*    FOR ALL against each keyword literal in turn does the job
067800*    of a CONTAINS test with no intrinsic function called -
067900*    the tally counts every place the literal occurs anywhere
068000*    in the upper-cased pay type name, not just a fixed window.
068100*
068200 DD002-Test-Base-Keywords section.
068300     move zero to WS-Kw-Tally.
068400     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "REGULAR".
068500     if WS-Kw-Tally > zero
068600         move "B" to Ern-Pay-Category
068700         go to DD002-Exit.
068800     move zero to WS-Kw-Tally.
068900     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "SALARY".
069000     if WS-Kw-Tally > zero
069100         move "B" to Ern-Pay-Category
069200         go to DD002-Exit.
069300     move zero to WS-Kw-Tally.
069400     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "HOURLY".
069500     if WS-Kw-Tally > zero
069600         move "B" to Ern-Pay-Category
069700         go to DD002-Exit.
069800     move zero to WS-Kw-Tally.
069900     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "HOLIDAY".
070000     if WS-Kw-Tally > zero
070100         move "B" to Ern-Pay-Category
070200         go to DD002-Exit.
070300     move zero to WS-Kw-Tally.
070400     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "PTO".
070500     if WS-Kw-Tally > zero
070600         move "B" to Ern-Pay-Category
070700         go to DD002-Exit.
070800     move zero to WS-Kw-Tally.
070900     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "VACATION".
071000     if WS-Kw-Tally > zero
071100         move "B" to Ern-Pay-Category
071200         go to DD002-Exit.
071300     move zero to WS-Kw-Tally.
071400     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "SICK".
071500     if WS-Kw-Tally > zero
071600         move "B" to Ern-Pay-Category
071700         go to DD002-Exit.
071800     move zero to WS-Kw-Tally.
071900     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "PERSONAL".
072000     if WS-Kw-Tally > zero
072100         move "B" to Ern-Pay-Category
072200     end-if.
072300 DD002-Exit.
072400     exit section.
072500*
072600*    DD003 - variable income keywords, same technique.
072700*
072800 DD003-Test-Variable-Keywords section.
072900     move zero to WS-Kw-Tally.
073000     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "OVERTIME".
073100     if WS-Kw-Tally > zero
073200         move "V" to Ern-Pay-Category
073300         go to DD003-Exit.
073400     move zero to WS-Kw-Tally.
073500     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "OT".
073600     if WS-Kw-Tally > zero
073700         move "V" to Ern-Pay-Category
073800         go to DD003-Exit.
073900     move zero to WS-Kw-Tally.
074000     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "COMMISSION".
074100     if WS-Kw-Tally > zero
074200         move "V" to Ern-Pay-Category
074300         go to DD003-Exit.
074400     move zero to WS-Kw-Tally.
074500     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "BONUS".
074600     if WS-Kw-Tally > zero
074700         move "V" to Ern-Pay-Category
074800         go to DD003-Exit.
074900     move zero to WS-Kw-Tally.
075000     inspect WS-Upper-Pay-Type tallying WS-Kw-Tally for all "INCENTIVE".
075100     if WS-Kw-Tally > zero
075200         move "V" to Ern-Pay-Category
075300     end-if.
075400 DD003-Exit.
075500     exit section.
075600*
075610*---------------------------------------------------------------
075620*  DD004  Name shape check - 2 to 100 characters, letters,
075630*         space, hyphen or apostrophe only, per the field edit
075640*         rules ValidationUtil applies on data entry.  Caller
075650*         moves the field under test into WS-Name-Check-Field
075660*         first; WS-Name-Shape-Ok comes back "Y" or "N".  The
075670*         trailing-space trim is a reverse scan of the character
075680*         table, not a length intrinsic - same house rule DD025/
075690*         DD026 use for the day-of-year work.
075700*---------------------------------------------------------------
075710 DD004-Check-Name-Shape section.
075720     move "Y" to WS-Name-Shape-Ok.
075730     move 30  to WS-Name-Char-Sub.
075740     perform DD004-Find-Last-Char
075750         until WS-Name-Char-Sub < 1
075760         or WS-Name-Check-Char (WS-Name-Char-Sub) not = space.
075770     move WS-Name-Char-Sub to WS-Name-Length.
075780     if WS-Name-Length < 2 or WS-Name-Length > 100
075790         move "N" to WS-Name-Shape-Ok
075800         go to DD004-Exit.
075810     move zero to WS-Name-Bad-Chars.
075820     move 1 to WS-Name-Char-Sub.
075830     perform DD004-Test-One-Char
075840         until WS-Name-Char-Sub > WS-Name-Length.
075850     if WS-Name-Bad-Chars > zero
075860         move "N" to WS-Name-Shape-Ok
075870     end-if.
075880 DD004-Exit.
075890     exit section.
075900*
075910 DD004-Find-Last-Char.
075920     subtract 1 from WS-Name-Char-Sub.
075930*
075940 DD004-Test-One-Char.
075950     if WS-Name-Check-Char (WS-Name-Char-Sub) is not WS-Name-Chars
075960         add 1 to WS-Name-Bad-Chars
075970     end-if.
075980     add 1 to WS-Name-Char-Sub.
075990*
076000*---------------------------------------------------------------
076010*  DD001  Break the stub pay date into year/month/day - needed
076020*         both for the variable-income monthlyization below and
076030*         for the paychecks-to-date calculation later on.
076100*---------------------------------------------------------------
076200 DD001-Break-Stub-Date section.
076300     move Brw-Stub-Pay-Date to WS-Work-Date9.
076400 DD001-Exit.
076500     exit section.
076600*
076700*---------------------------------------------------------------
076800*  DD005  Pay-frequency factors - periods per year and the
076900*         standard hours assumed for an hourly borrower whose
077000*         stub does not show hours worked.  Frequency code not
077100*         recognised leaves both factors at zero, which BB100
077200*         treats as a reject.
077300*---------------------------------------------------------------
077400 DD005-Set-Frequency-Factors section.
077500     evaluate Brw-Pay-Frequency
077600            when "W"
077700                   move 52 to WS-Periods-Per-Year
077800                   move 40.00 to WS-Std-Hours
077900            when "B"
078000                   move 26 to WS-Periods-Per-Year
078100                   move 80.00 to WS-Std-Hours
078200            when "S"
078300                   move 24 to WS-Periods-Per-Year
078400                   move 86.67 to WS-Std-Hours
078500            when "M"
078600                   move 12 to WS-Periods-Per-Year
078700                   move 173.33 to WS-Std-Hours
078800            when other
078900                   move zero to WS-Periods-Per-Year
079000                   move zero to WS-Std-Hours
079100     end-evaluate.
079200 DD005-Exit.
079300     exit section.
079400*
079500*---------------------------------------------------------------
079600*  DD010  Expected monthly income from the employment terms -
079700*         hours x rate for hourly borrowers (actual stub hours
079800*         if shown, else the standard hours for the frequency),
079900*         salary x periods / 12 for salaried borrowers.
080000*---------------------------------------------------------------
080100 DD010-Calc-Expected-Income section.
080200     if Brw-Employment-Type = "H"
080300         if Brw-Stub-Hours-Worked > zero
080400             move Brw-Stub-Hours-Worked to WS-Hours-Per-Period
080500         else
080600             move WS-Std-Hours to WS-Hours-Per-Period
080700         end-if
080800         compute WS-Expected-Income rounded =
080900                WS-Hours-Per-Period * WS-Periods-Per-Year *
081000                Brw-Hourly-Rate / 12
081100     else
081200         compute WS-Expected-Income rounded =
081300                Brw-Salary-Per-Period * WS-Periods-Per-Year / 12
081400     end-if.
081500 DD010-Exit.
081600     exit section.
081700*
081800*---------------------------------------------------------------
081900*  DD020  Paychecks implied year-to-date by the stub pay date
082000*         and the borrower's pay frequency.
082100*---------------------------------------------------------------
082200 DD020-Calc-Paychecks-Ytd section.
082300     evaluate Brw-Pay-Frequency
082400            when "W"
082500                   perform DD025-Calc-Day-Of-Year
082600                   divide WS-Day-Of-Year by 7 giving WS-Paychecks-Ytd
082700                   add 1 to WS-Paychecks-Ytd
082800            when "B"
082900                   perform DD025-Calc-Day-Of-Year
083000                   divide WS-Day-Of-Year by 14 giving WS-Paychecks-Ytd
083100                   add 1 to WS-Paychecks-Ytd
083200            when "S"
083300                   multiply WS-Work-Month by 2 giving WS-Paychecks-Ytd
083400            when "M"
083500                   move WS-Work-Month to WS-Paychecks-Ytd
083600     end-evaluate.
083700 DD020-Exit.
083800     exit section.
083900*
084000*---------------------------------------------------------------
084100*  DD025  Day-of-year offset (Jan 1st = zero) for the stub pay
084200*         date, built from the cumulative-days table rather
084300*         than a date intrinsic - see the remarks at the top
084400*         of this program.
084500*---------------------------------------------------------------
084600 DD025-Calc-Day-Of-Year section.
084700     move WS-Cum-Days (WS-Work-Month) to WS-Day-Of-Year.
084800     add WS-Work-Day to WS-Day-Of-Year.
084900     subtract 1 from WS-Day-Of-Year.
085000     if WS-Work-Month > 2
085100         perform DD026-Check-Leap-Year
085200         if WS-Leap-Year
085300             add 1 to WS-Day-Of-Year
085400         end-if
085500     end-if.
085600 DD025-Exit.
085700     exit section.
085800*
085900*---------------------------------------------------------------
086000*  DD026  Leap year test, plain arithmetic - divisible by 4,
086100*         not by 100 unless also by 400.
086200*---------------------------------------------------------------
086300 DD026-Check-Leap-Year section.
086400     move "N" to WS-Leap-Year-Flag.
086500     divide WS-Work-Year by 4 giving WS-Div-Result
086600            remainder WS-Div-Remainder.
086700     if WS-Div-Remainder = zero
086800         move "Y" to WS-Leap-Year-Flag
086900         divide WS-Work-Year by 100 giving WS-Div-Result
087000                remainder WS-Div-Remainder
087100         if WS-Div-Remainder = zero
087200             move "N" to WS-Leap-Year-Flag
087300             divide WS-Work-Year by 400 giving WS-Div-Result
087400                    remainder WS-Div-Remainder
087500             if WS-Div-Remainder = zero
087600                 move "Y" to WS-Leap-Year-Flag
087700             end-if
087800         end-if
087900     end-if.
088000 DD026-Exit.
088100     exit section.
088200*
088300*---------------------------------------------------------------
088400*  DD030  Year-to-date base wages paced out to a monthly
088500*         figure - average per paycheck so far times the
088600*         number of paychecks in a full year, divided by 12.
088700*---------------------------------------------------------------
088800 DD030-Calc-Ytd-Pacing section.
088900     if WS-Tot-Base-Ytd = zero
089000         move zero to WS-Ytd-Pacing
089100     else
089200         compute WS-Avg-Per-Paycheck rounded =
089300                WS-Tot-Base-Ytd / WS-Paychecks-Ytd
089400         compute WS-Ytd-Pacing rounded =
089500                WS-Avg-Per-Paycheck * WS-Periods-Per-Year / 12
089600     end-if.
089700 DD030-Exit.
089800     exit section.
089900*
090000*---------------------------------------------------------------
090100*  DD040  Variance of the YTD pacing figure against the
090200*         expected monthly income, as a percentage - six
090300*         places kept through WS-Variance-Ratio, rounded back
090400*         to two for WS-Variance-Pct and the printed report.
090500*---------------------------------------------------------------
090600 DD040-Calc-Variance section.
090700     compute WS-Variance-Ratio rounded =
090800            (WS-Ytd-Pacing - WS-Expected-Income) /
090900            WS-Expected-Income * 100.
091000     compute WS-Variance-Pct rounded = WS-Variance-Ratio.
091100 DD040-Exit.
091200     exit section.
091300*
091400*---------------------------------------------------------------
091500*  DD050  Guardrail banding.  E and A use the expected monthly
091600*         figure as the recommended base; D and S fall back to
091700*         the (lower) YTD pacing figure and raise a warning.
091800*---------------------------------------------------------------
091900 DD050-Select-Guardrail section.
092000     evaluate true
092100            when WS-Variance-Pct >= zero
092200                   move "E" to WS-Guardrail-Code
092300                   move WS-Expected-Income to WS-Recommended-Base
092400            when WS-Variance-Pct >= -5.00
092500                   move "A" to WS-Guardrail-Code
092600                   move WS-Expected-Income to WS-Recommended-Base
092700            when WS-Variance-Pct >= -10.00
092800                   move "D" to WS-Guardrail-Code
092900                   move WS-Ytd-Pacing to WS-Recommended-Base
093000                   add 1 to WS-Warning-Count
093100            when other
093200                   move "S" to WS-Guardrail-Code
093300                   move WS-Ytd-Pacing to WS-Recommended-Base
093400                   add 1 to WS-Warning-Count
093500     end-evaluate.
093600 DD050-Exit.
093700     exit section.
093800*
093900*---------------------------------------------------------------
094000*  DD065  Monthlyize one variable earning line - YTD amount
094100*         divided by the stub pay date's month number, summed
094200*         across every variable line for the borrower.  Guarded
094300*         against a zero month so an invalid stub date cannot
094400*         divide by zero while the file sweep is kept in step -
094500*         BB100 rejects the borrower separately for that.
094600*---------------------------------------------------------------
094700 DD065-Monthlyize-One-Variable section.
094800     if Ern-Ytd-Amount > zero and WS-Work-Month > zero
094900         compute WS-Monthly-Variable rounded =
095000                Ern-Ytd-Amount / WS-Work-Month
095100         add WS-Monthly-Variable to WS-Tot-Variable-Income
095200     end-if.
095300 DD065-Exit.
095400     exit section.
095500*
095600*---------------------------------------------------------------
095700*  EE010  Consistency warnings - stub name/employer shape (via
095710*         DD004) and mismatch against the application, frequency
095800*         mismatch against the application, and YTD earnings
095900*         well below what the expected income would imply by
096000*         this point in the year.
096100*---------------------------------------------------------------
096200 EE010-Check-Consistency section.
096210     if Brw-Stub-Employee-Name not = space
096220         move Brw-Stub-Employee-Name to WS-Name-Check-Field
096230         perform DD004-Check-Name-Shape
096240         if WS-Name-Shape-Ok not = "Y"
096250             add 1 to WS-Warning-Count
096260         end-if
096270     end-if.
096280     if Brw-Stub-Employer-Name not = space
096290         move Brw-Stub-Employer-Name to WS-Name-Check-Field
096291         perform DD004-Check-Name-Shape
096292         if WS-Name-Shape-Ok not = "Y"
096293             add 1 to WS-Warning-Count
096294         end-if
096295     end-if.
096300     if Brw-Stub-Employee-Name not = space
096400         move Brw-Stub-Employee-Name to WS-Upper-A
096500         move Brw-Name to WS-Upper-B
096600         inspect WS-Upper-A converting WS-Lower-Alpha to WS-Upper-Alpha
096700         inspect WS-Upper-B converting WS-Lower-Alpha to WS-Upper-Alpha
096800         if WS-Upper-A not = WS-Upper-B
096900             add 1 to WS-Warning-Count
097000         end-if
097100     end-if.
097200     if Brw-Stub-Employer-Name not = space
097300         move Brw-Stub-Employer-Name to WS-Upper-A
097400         move Brw-Employer-Name to WS-Upper-B
097500         inspect WS-Upper-A converting WS-Lower-Alpha to WS-Upper-Alpha
097600         inspect WS-Upper-B converting WS-Lower-Alpha to WS-Upper-Alpha
097700         if WS-Upper-A not = WS-Upper-B
097800             add 1 to WS-Warning-Count
097900         end-if
098000     end-if.
098100     if Brw-Stub-Pay-Frequency not = space and
098200            Brw-Stub-Pay-Frequency not = Brw-Pay-Frequency
098300         add 1 to WS-Warning-Count
098400     end-if.
098500     compute WS-Ytd-Low-Threshold rounded =
098600            WS-Expected-Income * WS-Work-Month * 0.5.
098700     if WS-Tot-Ytd < WS-Ytd-Low-Threshold
098800         add 1 to WS-Warning-Count
098900     end-if.
099000     perform EE020-Check-Pay-Date-Reasonable.
099100 EE010-Exit.
099200     exit section.
099300*
099400*---------------------------------------------------------------
099500*  EE020  The stub pay date should fall somewhere between two
099600*         years before the run's as-of date and one month
099700*         after it - anything outside that window is flagged
099800*         as an implausible, probably stale, paystub.
099900*---------------------------------------------------------------
100000 EE020-Check-Pay-Date-Reasonable section.
100100     compute WS-Date-Lower = Prm-As-Of-Date - 20000.
100200     move WS-Asof-Year  to WS-Upper-Bound-Year.
100300     move WS-Asof-Month to WS-Upper-Bound-Month.
100400     move WS-Asof-Day   to WS-Upper-Bound-Day.
100500     add 1 to WS-Upper-Bound-Month.
100600     if WS-Upper-Bound-Month > 12
100700         move 1 to WS-Upper-Bound-Month
100800         add 1 to WS-Upper-Bound-Year
100900     end-if.
101000     if Brw-Stub-Pay-Date < WS-Date-Lower or
101100            Brw-Stub-Pay-Date > WS-Upper-Bound-Date9
101200         add 1 to WS-Warning-Count
101300     end-if.
101400 EE020-Exit.
101500     exit section.
101600*
101700*---------------------------------------------------------------
101800*  FF010  Build and write the machine-readable calc record -
101900*         the detail line is printed from these same figures.
102000*---------------------------------------------------------------
102100 FF010-Write-Calc-Record section.
102200     move WS-Save-Borrower-Id  to Clc-Borrower-Id.
102300     move WS-Expected-Income   to Clc-Expected-Monthly.
102400     move WS-Ytd-Pacing        to Clc-Ytd-Pacing.
102500     move WS-Paychecks-Ytd     to Clc-Paychecks-Ytd.
102600     move WS-Variance-Pct      to Clc-Variance-Pct.
102700     move WS-Recommended-Base  to Clc-Recommended-Base.
102800     move WS-Tot-Variable-Income to Clc-Variable-Income.
102900     compute WS-Qualified-Income =
103000            WS-Recommended-Base + WS-Tot-Variable-Income.
103100     move WS-Qualified-Income  to Clc-Qualified-Income.
103200     move WS-Guardrail-Code    to Clc-Guardrail-Code.
103300     move WS-Warning-Count     to Clc-Warning-Count.
103400     write PQ-Calc-Record.
103500 FF010-Exit.
103600     exit section.
103700*
103800 FF020-Write-Error-Record section.
103900     move WS-Save-Borrower-Id to Err-Borrower-Id.
104000     move WS-Reject-Code      to Err-Reason-Code.
104100     move WS-Reject-Reason    to Err-Reason-Text.
104200     write PQ-Error-Record.
104300 FF020-Exit.
104400     exit section.
104500*
104600 FF030-Accumulate-Totals section.
104700     add WS-Qualified-Income to WS-Grand-Qualified-Income.
104800     evaluate WS-Guardrail-Code
104900            when "E" add 1 to WS-Guardrail-E-Count
105000            when "A" add 1 to WS-Guardrail-A-Count
105100            when "D" add 1 to WS-Guardrail-D-Count
105200            when "S" add 1 to WS-Guardrail-S-Count
105300     end-evaluate.
105400 FF030-Exit.
105500     exit section.
105600*
105700*---------------------------------------------------------------
105800*  ZZ010  Common abort for a bad file status met mid-run (as
105900*         opposed to end-of-file, which is not an error).
106000*---------------------------------------------------------------
106100 ZZ010-Abort-Run section.
106200     display PQ999.
106300     move 16 to return-code.
106400     stop run.
106500 ZZ010-Exit.
106600     exit section.
106700*
