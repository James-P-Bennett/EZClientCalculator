000100*******************************************
000200*                                          *
000300*  Record Definition For Param File        *
000400*     Single record, no key - read first   *
000500*******************************************
000600*  File size 8 bytes - exact fit, no filler spare.  Do NOT add
000700*  fields to this record without resizing - see PQCALC remarks.
000800*
000900* 14/03/83 vbc - Created - run "as-of" date carried as a param
001000*                record rather than taken from the system clock,
001100*                so a re-run on a different day reproduces the
001200*                same qualification results.
001300*
001400 01  PQ-Param-Record.
001500     03  Prm-As-Of-Date           pic 9(8).
001600*          Run "as-of" date, ccyymmdd, used for pay-date
001700*          reasonableness checks.  Supplied by the operator
001800*          at run setup - never read from the system clock.
001900*
